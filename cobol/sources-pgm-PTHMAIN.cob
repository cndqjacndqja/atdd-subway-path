000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PTHMAIN.
000500 AUTHOR.         R G DEVADASON.
000600 INSTALLATION.   PTHLIB - PATH/FARE ENGINE.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  BATCH DRIVER FOR THE SUBWAY PATH/FARE ENGINE.
001200*               READS ONE PATH REQUEST (SOURCE STATION, TARGET
001300*               STATION) PER RECORD FROM PTHREQ, CALLS THE
001400*               SHORTEST-PATH, STATION-LOOKUP AND FARE ROUTINES
001500*               IN TURN FOR EACH REQUEST, AND DISPLAYS ONE
001600*               TRACEABILITY LINE PER REQUEST.  LOOP ENDS AT
001700*               END-OF-FILE ON PTHREQ - EACH REQUEST IS
001800*               INDEPENDENT, NO TOTALS ARE ACCUMULATED ACROSS
001900*               REQUESTS.
002000*______________________________________________________________________
002100* HISTORY OF MODIFICATION:
002200*======================================================================
002300* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
002400*                             - COPIED FROM THE GHOINSSTPL MAIN-
002500*                               PROGRAM SKELETON
002600*                             - ORCHESTRATES PTHVPATH/PTHVSTN/
002700*                               PTHVFARE FOR EACH QUEUED REQUEST.
002800*---------------------------------------------------------------------*
002900* PTH045  23/05/1996  KCLIM   - REQ 1033 - WK-C-RPT-PATH WIDENED
003000*                               TO 60 BYTES TO HOLD THE FULL
003100*                               STATION-ID LIST FOR LONG RUNS.
003200*---------------------------------------------------------------------*
003300* PTH058  19/06/1999  SOHTAN  - Y2K - WK-N-RUN-DATE EXPANDED TO
003400*                               CARRY 4-DIGIT CENTURY. TRACE
003500*                               DISPLAY ONLY, NO BUSINESS IMPACT.
003550*---------------------------------------------------------------------*
003560* PTH073  08/11/2004  KCLIM   - REQ 1512 - WK-N-SUB1/WK-N-RPT-PTR
003570*                               CONFIRMED COMP PER SHOP STANDARD
003580*                               FOR WORKING COUNTERS.
003590*---------------------------------------------------------------------*
003600* PTH088  25/09/2008  MTANWEL - REQ 1842 - DRIVER LOOP AND ERROR-
003610*                               LINE COMMENTS REWORDED FOR THE NEW
003620*                               OPERATOR RUN BOOK - NO LOGIC
003630*                               CHANGE.
003640*---------------------------------------------------------------------*
003650* PTH102  11/06/2012  SOHTAN  - REQ 2050 - REVIEWED FOR THE PTHLIB
003660*                               CONSOLIDATION PROJECT - PROGRAM
003670*                               RETAINED AS-IS, NO CHANGE.
003672*---------------------------------------------------------------------*
003674* PTH115  09/02/2015  RGDEV   - REQ 2208 - TRACE-LINE DISPLAY PULLED
003676*                               OUT OF B000-PROCESS-ONE-REQUEST INTO
003678*                               ITS OWN B080-DISPLAY-RESULT-LINE
003679*                               PARAGRAPH SO THE RUN BOOK PARAGRAPH
003680*                               MAP LISTS ONE PARAGRAPH PER REPORT
003681*                               STEP, SAME AS B050-BUILD-PATH-STRING.
003682*                               NO CHANGE IN OUTPUT.
003683*======================================================================
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500         UPSI-0 IS UPSI-SWITCH-0
004600         ON STATUS IS U0-ON
004700         OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PTHREQ  ASSIGN TO DATABASE-PTHREQ
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  PTHREQ
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PTHREQ-REC.
006300 01  WK-C-PTHREQ-REC.
006400     COPY PTHREQ.
006500*
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM PTHMAIN **".
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 COPY PTHCMWS.
007400*
007500 01  WK-C-EOF-SW                     PIC X(01)        VALUE "N".
007600     88  WK-C-EOF                     VALUE "Y".
007700*
007800 01  WK-N-RUN-DATE                   PIC 9(06).
007900 01  WK-C-RUN-DATE-X REDEFINES WK-N-RUN-DATE
008000                                      PIC X(06).
008100 01  WK-N-RPT-SOURCE-SV               PIC 9(09).
008200 01  WK-C-RPT-SOURCE-SV-X REDEFINES WK-N-RPT-SOURCE-SV
008300                                      PIC X(09).
008400 01  WK-N-RPT-TARGET-SV               PIC 9(09).
008500 01  WK-C-RPT-TARGET-SV-X REDEFINES WK-N-RPT-TARGET-SV
008600                                      PIC X(09).
008700*
008800 01  WK-N-SUB1                        PIC 9(03)       COMP.
008900 01  WK-N-RPT-PTR                     PIC 9(03)       COMP.
009000*
009100 01  WK-C-REPORT-LINE.
009200     05  FILLER                       PIC X(08) VALUE "REQUEST ".
009300     05  WK-C-RPT-SOURCE              PIC 9(09).
009400     05  FILLER                       PIC X(02) VALUE "->".
009500     05  WK-C-RPT-TARGET              PIC 9(09).
009600     05  FILLER                       PIC X(06) VALUE " PATH=".
009700     05  WK-C-RPT-PATH                PIC X(60).
009800     05  FILLER                       PIC X(10) VALUE " DISTANCE=".
009900     05  WK-C-RPT-DIST                PIC 9(03).
010000     05  FILLER                       PIC X(06) VALUE " FARE=".
010100     05  WK-C-RPT-FARE                PIC 9(05).
010200*
010300 01  WK-C-ERROR-LINE.
010400     05  FILLER                       PIC X(08) VALUE "REQUEST ".
010500     05  WK-C-ERR-SOURCE              PIC 9(09).
010600     05  FILLER                       PIC X(02) VALUE "->".
010700     05  WK-C-ERR-TARGET              PIC 9(09).
010800     05  FILLER                       PIC X(07) VALUE " ERROR=".
010900     05  WK-C-ERR-CODE                PIC X(07).
011000*
011100* ------------- INTERFACE RECORDS FOR CALLED ROUTINES ------------*
011200 COPY VPATH.
011300 COPY VSTN.
011400 COPY VFARE.
011500*
011600***************
011700 PROCEDURE DIVISION.
011800***************
011900 MAIN-MODULE.
012000     ACCEPT   WK-N-RUN-DATE           FROM DATE.
012100     PERFORM A000-MAIN-PROCESSING
012200        THRU A099-MAIN-PROCESSING-EX.
012300     GOBACK.
012400*---------------------------------------------------------------*
012500*  DRIVER LOOP - ONE EXECUTION ANSWERS ALL QUEUED REQUESTS,      *
012600*  PERFORMING THE SAME LOGIC ONCE PER REQUEST.                  *
012700*---------------------------------------------------------------*
012800 A000-MAIN-PROCESSING.
012900*---------------------------------------------------------------*
013000     OPEN INPUT PTHREQ.
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "PTHMAIN - OPEN FILE ERROR - PTHREQ"
013300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400         GO TO Y900-ABNORMAL-TERMINATION.
013500*
013600     MOVE    "N"                     TO    WK-C-EOF-SW.
013700     PERFORM A010-READ-ONE-REQUEST
013800        THRU A019-READ-ONE-REQUEST-EX.
013900*
014000     PERFORM B000-PROCESS-ONE-REQUEST
014100        THRU B099-PROCESS-ONE-REQUEST-EX
014200        UNTIL WK-C-EOF.
014300*
014400     CLOSE PTHREQ.
014500*
014600 A099-MAIN-PROCESSING-EX.
014700     EXIT.
014800*---------------------------------------------------------------*
014900 A010-READ-ONE-REQUEST.
015000*---------------------------------------------------------------*
015100     READ PTHREQ
015200         AT END
015300             MOVE "Y"                TO    WK-C-EOF-SW
015400             GO TO A019-READ-ONE-REQUEST-EX.
015500*
015600 A019-READ-ONE-REQUEST-EX.
015700     EXIT.
015800*---------------------------------------------------------------*
015900*  ONE REQUEST IN, ONE TRACEABILITY LINE OUT.                    *
016000*---------------------------------------------------------------*
016100 B000-PROCESS-ONE-REQUEST.
016200*---------------------------------------------------------------*
016300     MOVE    PTHREQ-SOURCE-ID        TO    WK-C-VPATH-SOURCE-ID
016400                                             WK-N-RPT-SOURCE-SV.
016500     MOVE    PTHREQ-TARGET-ID        TO    WK-C-VPATH-TARGET-ID
016600                                             WK-N-RPT-TARGET-SV.
016700*
016800     CALL "PTHVPATH" USING WK-C-VPATH-RECORD.
016900*
017000     IF  WK-C-VPATH-ERROR-CD NOT = SPACES
017100         MOVE    WK-N-RPT-SOURCE-SV  TO    WK-C-ERR-SOURCE
017200         MOVE    WK-N-RPT-TARGET-SV  TO    WK-C-ERR-TARGET
017300         MOVE    WK-C-VPATH-ERROR-CD TO    WK-C-ERR-CODE
017400         DISPLAY WK-C-ERROR-LINE
017500         GO TO B090-READ-NEXT.
017600*
017700     MOVE    WK-C-VPATH-PATH-CNT     TO    WK-C-VSTN-PATH-CNT.
017800     PERFORM B010-COPY-ONE-PATH-ID
017900        VARYING WK-N-SUB1 FROM 1 BY 1
018000        UNTIL WK-N-SUB1 > WK-C-VPATH-PATH-CNT.
018100*
018200     CALL "PTHVSTN" USING WK-C-VSTN-RECORD.
018300*
018400     IF  WK-C-VSTN-ERROR-CD NOT = SPACES
018500         MOVE    WK-N-RPT-SOURCE-SV  TO    WK-C-ERR-SOURCE
018600         MOVE    WK-N-RPT-TARGET-SV  TO    WK-C-ERR-TARGET
018700         MOVE    WK-C-VSTN-ERROR-CD  TO    WK-C-ERR-CODE
018800         DISPLAY WK-C-ERROR-LINE
018900         GO TO B090-READ-NEXT.
019000*
019100     MOVE    WK-C-VPATH-TOTAL-DIST   TO    WK-VFARE-DISTANCE.
019200     CALL "PTHVFARE" USING WK-VFARE.
019300*
019400     PERFORM B050-BUILD-PATH-STRING
019500        THRU B059-BUILD-PATH-STRING-EX.
019600*
019700     PERFORM B080-DISPLAY-RESULT-LINE
019800        THRU B089-DISPLAY-RESULT-LINE-EX.
019900*
020000 B090-READ-NEXT.
020100     PERFORM A010-READ-ONE-REQUEST
020200        THRU A019-READ-ONE-REQUEST-EX.
020300*
020400 B099-PROCESS-ONE-REQUEST-EX.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 B010-COPY-ONE-PATH-ID.
020800*---------------------------------------------------------------*
020900     MOVE    WK-C-VPATH-PATH-ID(WK-N-SUB1) TO
021000             WK-C-VSTN-PATH-ID(WK-N-SUB1).
021100*---------------------------------------------------------------*
021200*  BUILD THE "PATH=NNN-NNN-NNN" SEGMENT OF THE TRACE LINE.       *
021300*---------------------------------------------------------------*
021400 B050-BUILD-PATH-STRING.
021500*---------------------------------------------------------------*
021600     MOVE    SPACES                  TO    WK-C-RPT-PATH.
021700     MOVE    1                       TO    WK-N-RPT-PTR.
021800*
021900     PERFORM B055-APPEND-ONE-PATH-ID
022000        VARYING WK-N-SUB1 FROM 1 BY 1
022100        UNTIL WK-N-SUB1 > WK-C-VPATH-PATH-CNT.
022200*
022300 B059-BUILD-PATH-STRING-EX.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 B055-APPEND-ONE-PATH-ID.
022700*---------------------------------------------------------------*
022800     IF  WK-N-SUB1 > 1
022900         STRING "-" DELIMITED BY SIZE
023000             INTO WK-C-RPT-PATH
023100             WITH POINTER WK-N-RPT-PTR.
023200*
023300     STRING WK-C-VPATH-PATH-ID(WK-N-SUB1) DELIMITED BY SIZE
023400         INTO WK-C-RPT-PATH
023500         WITH POINTER WK-N-RPT-PTR.
023600*---------------------------------------------------------------*
023700*  PTH115 - MOVE THE SOURCE/TARGET/DISTANCE/FARE INTO THE TRACE   *
023800*  LINE AND WRITE IT TO THE OPERATOR RUN BOOK.  PULLED OUT OF     *
023900*  B000-PROCESS-ONE-REQUEST SO IT HAS ITS OWN PARAGRAPH, SAME AS  *
024000*  B050-BUILD-PATH-STRING ABOVE.                                 *
024100*---------------------------------------------------------------*
024200 B080-DISPLAY-RESULT-LINE.
024300*---------------------------------------------------------------*
024400     MOVE    WK-N-RPT-SOURCE-SV      TO    WK-C-RPT-SOURCE.
024500     MOVE    WK-N-RPT-TARGET-SV      TO    WK-C-RPT-TARGET.
024600     MOVE    WK-C-VPATH-TOTAL-DIST   TO    WK-C-RPT-DIST.
024700     MOVE    WK-VFARE-FARE           TO    WK-C-RPT-FARE.
024800     DISPLAY WK-C-REPORT-LINE.
024900*
025000 B089-DISPLAY-RESULT-LINE-EX.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 Y900-ABNORMAL-TERMINATION.
025400*---------------------------------------------------------------*
025500     GOBACK.
025600*
025700******************************************************************
025800************** END OF PROGRAM SOURCE -  PTHMAIN ****************
025900******************************************************************
026000