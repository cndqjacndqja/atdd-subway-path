000100*****************************************************************
000200* PTHCMWS - COMMON WORKING STORAGE - FILE STATUS CONDITIONS
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*-----------------------------------------------------------------
000600* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000700*                             - COMMON FILE STATUS SWITCH FOR
000800*                               THE PATH/FARE ENGINE CALLED
000900*                               ROUTINES.
001000*-----------------------------------------------------------------
001100 01  WK-C-FILE-STATUS                    PIC X(02).
001200     88  WK-C-SUCCESSFUL                 VALUE "00".
001300     88  WK-C-END-OF-FILE                VALUE "10".
001400     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001500     88  WK-C-DUPLICATE-KEY               VALUE "22".
001600 01  FILLER                              PIC X(08)  VALUE SPACES.
001700