000100*****************************************************************
000200* VSTN - LINKAGE INTERFACE FOR CALLED ROUTINE PTHVSTN
000300* STATION LOOKUP AND RE-SORT INTO PATH ORDER
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800* PTH031  11/02/1995  KCLIM   - RAISE TABLES FROM 40 TO 100
000900*                               ENTRIES, MATCH VPATH - REQ 0901
000950* PTH076  02/12/2004  KCLIM   - REQ 1512 - ADD WK-C-VSTN-READ-CNT
000960*                               SO THE RUN BOOK CAN TRACE HOW
000970*                               MANY PTHSTN ROWS WERE SCANNED.
000985* PTH116  09/02/2015  RGDEV   - REQ 2208 - RAISE WK-C-VSTN-PATH-ID
000988*                               AND WK-C-VSTN-STATION FROM 100 TO
000990*                               200 ENTRIES, MATCH VPATH, SAME
000992*                               REASON AS PTH116 IN VPATH.CPY.
001000*-----------------------------------------------------------------
001100 01  WK-C-VSTN-RECORD.
001200     05  WK-C-VSTN-INPUT.
001300         10  WK-C-VSTN-PATH-CNT             PIC 9(03) COMP.
001400         10  WK-C-VSTN-PATH-ID
001500                           OCCURS 200 TIMES PIC 9(09).
001600         10  FILLER                         PIC X(05).
001700     05  WK-C-VSTN-OUTPUT.
001800         10  WK-C-VSTN-STATION OCCURS 200 TIMES.
001900             15  WK-C-VSTN-STN-ID           PIC 9(09).
002000             15  WK-C-VSTN-STN-NAME         PIC X(40).
002100             15  FILLER                     PIC X(05).
002200     05  WK-C-VSTN-ERROR-CD                 PIC X(07).
002300     05  WK-C-VSTN-FILE                     PIC X(08).
002400     05  WK-C-VSTN-MODE                     PIC X(08).
002500     05  WK-C-VSTN-FS                       PIC X(02).
002550     05  WK-C-VSTN-READ-CNT                  PIC 9(03) COMP.
002600     05  FILLER                             PIC X(02).
002700