000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PTHVSTN.
000500 AUTHOR.         R G DEVADASON.
000600 INSTALLATION.   PTHLIB - PATH/FARE ENGINE.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE STATION
001200*               MASTER FILE AND RETURN THE STATION ID/NAME PAIRS
001300*               FOR THE STATIONS ON A COMPUTED PATH, RE-SORTED
001400*               INTO PATH ORDER (SOURCE FIRST, TARGET LAST).
001500*NOTE        :  THE STATION MASTER IS A SEQUENTIAL FILE IN THIS
001600*               PORT (NO KEYED ACCESS AVAILABLE), SO EVERY
001700*               RECORD IS READ AND ONLY THE ROWS WHOSE ID IS ON
001800*               THE PATH ARE RETAINED.  THE DAO READ ORDER IS
001900*               NOT PATH ORDER - THE RE-SORT STEP BELOW IS THE
002000*               WHOLE PURPOSE OF THIS ROUTINE.
002100*______________________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*======================================================================
002400* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
002500*                             - SEQUENTIAL SCAN OF PTHSTN,
002600*                               FILTER BY PATH ID, RE-SORT INTO
002700*                               PATH ORDER.
002800*---------------------------------------------------------------------*
002900* PTH045  23/05/1996  KCLIM   - REQ 1033 - RAISE PATH TABLE FROM
003000*                               40 TO 100 ENTRIES, MATCH VPATH.
003050*---------------------------------------------------------------------*
003060* PTH067  14/01/2001  RGDEV   - REQ 1201 - ADDED COPY PTHCMWS FOR
003070*                               WK-C-FILE-STATUS/WK-C-SUCCESSFUL -
003080*                               MISSING FROM ORIGINAL CUTOVER,
003090*                               FOUND DURING PTHSTN OPEN-ERROR
003100*                               TESTING ON THE QA REGION.
003110*---------------------------------------------------------------------*
003120* PTH075  02/12/2004  KCLIM   - REQ 1512 - WK-N-FOUND-CNT AND
003130*                               WK-N-SUB1/WK-N-SUB2 CONFIRMED
003140*                               COMP PER SHOP STANDARD.
003150*---------------------------------------------------------------------*
003160* PTH089  25/09/2008  MTANWEL - REQ 1842 - RE-SORT PARAGRAPH
003170*                               COMMENTS REWORDED FOR THE NEW
003180*                               OPERATOR RUN BOOK - NO LOGIC
003190*                               CHANGE.
003200*---------------------------------------------------------------------*
003210* PTH103  11/06/2012  SOHTAN  - REQ 2050 - REVIEWED FOR THE PTHLIB
003220*                               CONSOLIDATION PROJECT - PROGRAM
003230*                               RETAINED AS-IS, NO CHANGE.
003232*---------------------------------------------------------------------*
003234* PTH116  09/02/2015  RGDEV   - REQ 2208 - WK-C-FOUND-TABLE RAISED
003236*                               FROM 100 TO 200 ENTRIES TO MATCH
003238*                               WK-C-VSTN-PATH-ID (ALSO RAISED TO 200
003239*                               BY PTH116 IN VSTN.CPY) - A PATH OF
003240*                               MORE THAN 100 STOPS WAS OVERRUNNING
003241*                               THIS TABLE IN A010-READ-ONE-STATION.
003242*======================================================================
003250 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000         UPSI-0 IS UPSI-SWITCH-0
004100         ON STATUS IS U0-ON
004200         OFF STATUS IS U0-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PTHSTN  ASSIGN TO DATABASE-PTHSTN
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  PTHSTN
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-PTHSTN-REC.
005800 01  WK-C-PTHSTN-REC.
005900     COPY PTHSTN.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006310* -------------------- SWITCHES AND COUNTERS ---------------------*
006320 77  WK-C-EOF-SW                     PIC X(01)        VALUE "N".
006330     88  WK-C-EOF                     VALUE "Y".
006340 77  WK-N-FOUND-CNT                  PIC 9(03)       COMP.
006350 77  WK-N-SUB1                       PIC 9(03)       COMP.
006360 77  WK-N-SUB2                       PIC 9(03)       COMP.
006370 77  WK-C-MATCH-SW                   PIC X(01)       VALUE "N".
006380*
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM PTHVSTN **".
006600*
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006710 COPY PTHCMWS.
006720*
007400*
007500* -------------------- STATIONS READ FROM PTHSTN -----------------*
007600 01  WK-C-FOUND-TABLE.
007700     05  WK-C-FOUND  OCCURS 200 TIMES.
007800         10  WK-N-FOUND-ID            PIC 9(09).
007900         10  WK-C-FOUND-NAME           PIC X(40).
008000         10  FILLER                   PIC X(05).
008100 01  WK-N-TRC-STN-ID                  PIC 9(09).
008200 01  WK-C-TRC-STN-ID-X REDEFINES WK-N-TRC-STN-ID
008300                                      PIC X(09).
008400 01  WK-N-TRC-DATE                    PIC 9(06).
008500 01  WK-C-TRC-DATE-X REDEFINES WK-N-TRC-DATE
008600                                      PIC X(06).
008700 01  WK-N-TRC-CNT                     PIC 9(03)       COMP.
008800 01  WK-C-TRC-CNT-X REDEFINES WK-N-TRC-CNT
008900                                      PIC X(03).
009000*
009100*****************
009200 LINKAGE SECTION.
009300*****************
009400 COPY VSTN.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VSTN-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     ACCEPT   WK-N-TRC-DATE           FROM DATE.
010100     MOVE     SPACES                  TO    WK-C-VSTN-ERROR-CD.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     IF  WK-C-VSTN-ERROR-CD = SPACES
010500         PERFORM B000-SORT-INTO-PATH-ORDER
010600            THRU B099-SORT-INTO-PATH-ORDER-EX.
010650     MOVE     WK-N-FOUND-CNT          TO    WK-C-VSTN-READ-CNT.
010700     GOBACK.
010800*---------------------------------------------------------------*
010900*  READ PTHSTN IN FULL, RETAIN ONLY ROWS WHOSE ID IS ON THE      *
011000*  COMPUTED PATH.                                                *
011100*---------------------------------------------------------------*
011200 A000-PROCESS-CALLED-ROUTINE.
011300*---------------------------------------------------------------*
011400     OPEN INPUT PTHSTN.
011500     IF  NOT WK-C-SUCCESSFUL
011600         MOVE    "PTH0040"           TO    WK-C-VSTN-ERROR-CD
011700         MOVE    "PTHSTN"            TO    WK-C-VSTN-FILE
011800         MOVE    WK-C-FILE-STATUS    TO    WK-C-VSTN-FS
011900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012000*
012100     MOVE    ZERO                    TO    WK-N-FOUND-CNT.
012200     MOVE    "N"                     TO    WK-C-EOF-SW.
012300*
012400     PERFORM A010-READ-ONE-STATION
012500        UNTIL WK-C-EOF.
012600*
012700     CLOSE PTHSTN.
012800*
012900 A099-PROCESS-CALLED-ROUTINE-EX.
013000     EXIT.
013100*---------------------------------------------------------------*
013200 A010-READ-ONE-STATION.
013300*---------------------------------------------------------------*
013400     READ PTHSTN
013500         AT END
013600             MOVE "Y"                TO    WK-C-EOF-SW
013700             GO TO A010-READ-ONE-STATION-EX.
013800*
013900     MOVE    "N"                     TO    WK-C-MATCH-SW.
014000*
014100     PERFORM A020-CHECK-ONE-PATH-ID
014200        VARYING WK-N-SUB1 FROM 1 BY 1
014300        UNTIL WK-N-SUB1 > WK-C-VSTN-PATH-CNT
014400        OR WK-C-MATCH-SW = "Y".
014500*
014600     IF  WK-C-MATCH-SW = "Y"
014700         ADD     1                   TO    WK-N-FOUND-CNT
014800         MOVE    PTHSTN-STATION-ID   TO
014900                 WK-N-FOUND-ID(WK-N-FOUND-CNT)
015000         MOVE    PTHSTN-STATION-NAME TO
015100                 WK-C-FOUND-NAME(WK-N-FOUND-CNT).
015200*
015300 A010-READ-ONE-STATION-EX.
015400     EXIT.
015500*---------------------------------------------------------------*
015600 A020-CHECK-ONE-PATH-ID.
015700*---------------------------------------------------------------*
015800     IF  PTHSTN-STATION-ID = WK-C-VSTN-PATH-ID(WK-N-SUB1)
015900         MOVE    "Y"                 TO    WK-C-MATCH-SW.
016000*---------------------------------------------------------------*
016100*  RE-SORT THE FOUND ROWS INTO PATH ORDER (SOURCE FIRST, TARGET  *
016200*  LAST) FOR THE TRACEABILITY REPORT.                            *
016300*---------------------------------------------------------------*
016400 B000-SORT-INTO-PATH-ORDER.
016500*---------------------------------------------------------------*
016600     PERFORM B010-PLACE-ONE-PATH-STOP
016700        VARYING WK-N-SUB1 FROM 1 BY 1
016800        UNTIL WK-N-SUB1 > WK-C-VSTN-PATH-CNT.
016900*
017000 B099-SORT-INTO-PATH-ORDER-EX.
017100     EXIT.
017200*---------------------------------------------------------------*
017300 B010-PLACE-ONE-PATH-STOP.
017400*---------------------------------------------------------------*
017500     MOVE    "N"                     TO    WK-C-MATCH-SW.
017600     MOVE    WK-C-VSTN-PATH-ID(WK-N-SUB1) TO WK-N-TRC-STN-ID.
017700*
017800     PERFORM B020-FIND-ONE-FOUND-ROW
017900        VARYING WK-N-SUB2 FROM 1 BY 1
018000        UNTIL WK-N-SUB2 > WK-N-FOUND-CNT
018100        OR WK-C-MATCH-SW = "Y".
018200*
018300     MOVE    WK-N-SUB1               TO    WK-N-TRC-CNT.
018400*---------------------------------------------------------------*
018500 B020-FIND-ONE-FOUND-ROW.
018600*---------------------------------------------------------------*
018700     IF  WK-N-FOUND-ID(WK-N-SUB2) = WK-C-VSTN-PATH-ID(WK-N-SUB1)
018800         MOVE    WK-N-FOUND-ID(WK-N-SUB2) TO
018900                 WK-C-VSTN-STN-ID(WK-N-SUB1)
019000         MOVE    WK-C-FOUND-NAME(WK-N-SUB2) TO
019100                 WK-C-VSTN-STN-NAME(WK-N-SUB1)
019200         MOVE    "Y"                 TO    WK-C-MATCH-SW.
019300*
019400******************************************************************
019500************** END OF PROGRAM SOURCE -  PTHVSTN ***************
019600******************************************************************
019700