000100*****************************************************************
000200* VPATH - LINKAGE INTERFACE FOR CALLED ROUTINE PTHVPATH
000300* SHORTEST PATH / TOTAL DISTANCE BETWEEN TWO STATIONS
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800* PTH031  11/02/1995  KCLIM   - RAISE WK-C-VPATH-PATH-ID TABLE
000900*                               FROM 40 TO 100 ENTRIES - REQ 0901
000950* PTH072  03/04/2001  RGDEV   - REQ 1201 - ADD WK-C-VPATH-NODE-CNT
000960*                               AND WK-C-VPATH-EDGE-CNT SO THE
000970*                               OPERATOR RUN BOOK CAN TRACE GRAPH
000980*                               SIZE WITHOUT A SEPARATE DISPLAY.
000985* PTH116  09/02/2015  RGDEV   - REQ 2208 - RAISE WK-C-VPATH-PATH-ID
000988*                               FROM 100 TO 200 ENTRIES TO MATCH
000990*                               THE EXPANDED NODE TABLE IN PTHVPATH
000992*                               (PTH045) - A PATH OF MORE THAN 100
000994*                               STOPS WAS OVERRUNNING THIS TABLE.
001000*-----------------------------------------------------------------
001100 01  WK-C-VPATH-RECORD.
001200     05  WK-C-VPATH-INPUT.
001300         10  WK-C-VPATH-SOURCE-ID          PIC 9(09).
001400         10  WK-C-VPATH-TARGET-ID          PIC 9(09).
001500         10  FILLER                        PIC X(05).
001600     05  WK-C-VPATH-OUTPUT.
001700         10  WK-C-VPATH-PATH-CNT            PIC 9(03) COMP.
001800         10  WK-C-VPATH-PATH-ID
001900                           OCCURS 200 TIMES PIC 9(09).
002000         10  WK-C-VPATH-TOTAL-DIST         PIC 9(03).
002100         10  FILLER                        PIC X(05).
002200     05  WK-C-VPATH-ERROR-CD               PIC X(07).
002300     05  WK-C-VPATH-FILE                   PIC X(08).
002400     05  WK-C-VPATH-MODE                   PIC X(08).
002500     05  WK-C-VPATH-KEY                    PIC X(18).
002600     05  WK-C-VPATH-FS                      PIC X(02).
002610     05  WK-C-VPATH-NODE-CNT                PIC 9(03) COMP.
002620     05  WK-C-VPATH-EDGE-CNT                PIC 9(03) COMP.
002700     05  FILLER                            PIC X(05).
002800