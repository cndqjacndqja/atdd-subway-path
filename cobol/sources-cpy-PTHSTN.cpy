000100*****************************************************************
000200* I-O FORMAT: PTHSTNR  FROM FILE PTHSTN  OF LIBRARY PTHLIB
000300* STATION MASTER RECORD - PATH/FARE ENGINE
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800* PTH014  02/09/1991  KCLIM   - ADD CREATED-AT TIMESTAMP FIELD
000900*                               FOR AUDIT TRACE - REQ 0412
001000* PTH058  19/06/1999  SOHTAN  - Y2K - CREATED-AT RETAINS 4-DIGIT
001100*                               CENTURY, NO PROGRAM CHANGE
001200*                               REQUIRED, NOTED FOR THE RECORD.
001300* PTH068  03/04/2001  RGDEV   - REQ 1201 - ADD STATUS-CD, DELETE-
001310*                               IND AND LAST-MAINTENANCE BLOCK TO
001320*                               MATCH THE SHOP STANDARD MASTER-
001330*                               FILE HEADER - PREVIOUSLY MISSING
001340*                               FROM THE ORIGINAL CUTOVER.
001350* PTH090  14/10/2008  MTANWEL - REQ 1842 - ADD STATION-NAME-LINE-1/
001360*                               -2 REDEFINES FOR THE 20-BYTE
001370*                               LEGACY TICKET PRINTER INTERFACE -
001380*                               REQ FROM STATION OPS.
001400*-----------------------------------------------------------------
001500 05  PTHSTN-RECORD                       PIC X(100).
001600*
001700     05  PTHSTNR REDEFINES PTHSTN-RECORD.
001800         06  PTHSTN-STATION-ID            PIC 9(09).
001900*                                STATION SURROGATE KEY
002000         06  PTHSTN-STATION-NAME          PIC X(40).
002100*                                STATION DISPLAY NAME
002200         06  PTHSTN-STATUS-CD              PIC X(01).
002300             88  PTHSTN-ACTIVE             VALUE "A".
002400             88  PTHSTN-CLOSED             VALUE "C".
002500             88  PTHSTN-DELETED            VALUE "D".
002600*                                A=ACTIVE  C=CLOSED  D=DELETED
002700         06  PTHSTN-DELETE-IND             PIC X(01).
002800             88  PTHSTN-DELETE-YES         VALUE "Y".
002900             88  PTHSTN-DELETE-NO          VALUE "N".
003000*                                PHYSICAL-DELETE PENDING FLAG -
003100*                                SET BY THE NIGHTLY PURGE JOB,
003200*                                NOT BY THIS SUITE
003300         06  PTHSTN-CREATED-AT            PIC X(19).
003400*                                YYYY-MM-DD-HH.MM.SS ROW CREATE
003500*                                STAMP - NOT USED BY PATH/FARE
003600*                                CALCULATION, CARRIED FOR
003700*                                RECORD COMPLETENESS ONLY
003800         06  PTHSTN-LAST-MAINT-DATE        PIC 9(08).
003900*                                YYYYMMDD OF LAST UPDATE
004000         06  PTHSTN-LAST-MAINT-TIME        PIC 9(06).
004100*                                HHMMSS OF LAST UPDATE
004200         06  PTHSTN-LAST-MAINT-USER        PIC X(08).
004300*                                TSO/AS400 USER PROFILE THAT
004400*                                LAST TOUCHED THIS ROW
004500         06  FILLER                       PIC X(08).
004600*
004700*-----------------------------------------------------------------
004800* ALTERNATE VIEW - SPLITS STATION-NAME FOR THE 20-BYTE TICKET
004900* PRINTER LINE (2 LINES OF 20) - PTH090 ABOVE.
005000*-----------------------------------------------------------------
005100     05  PTHSTNR2 REDEFINES PTHSTN-RECORD.
005200         06  FILLER                       PIC X(09).
005300         06  PTHSTN-NAME-LINE-1            PIC X(20).
005400         06  PTHSTN-NAME-LINE-2            PIC X(20).
005500         06  FILLER                       PIC X(51).
005600*
005700*-----------------------------------------------------------------
005800* ALTERNATE VIEW - LAST-MAINTENANCE DATE AS DISPLAY-ALPHA FOR
005900* TRACE DUMPS AND THE OPERATOR RUN BOOK.
006000*-----------------------------------------------------------------
006100     05  PTHSTNR3 REDEFINES PTHSTN-RECORD.
006200         06  FILLER                       PIC X(69).
006300         06  PTHSTN-LAST-MAINT-DATE-X      PIC X(08).
006400         06  FILLER                       PIC X(23).
