000100*****************************************************************
000200* I-O FORMAT: PTHREQR  FROM FILE PTHREQ  OF LIBRARY PTHLIB
000300* PATH REQUEST RECORD - ONE QUERY PER RECORD
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800* PTH070  03/04/2001  RGDEV   - REQ 1201 - ADD REQUEST-DATE/-TIME,
000810*                               TERMINAL-ID AND STATUS-CD SO THE
000820*                               BATCH RUN LOG CAN TIE EACH REPORT
000830*                               LINE BACK TO ITS SOURCE REQUEST.
000840* PTH092  14/10/2008  MTANWEL - REQ 1842 - ADD DISPLAY-ALPHA
000850*                               REDEFINES OF THE REQUEST DATE FOR
000860*                               THE OPERATOR RUN BOOK TRACE DUMP.
000900*-----------------------------------------------------------------
001000 05  PTHREQ-RECORD                       PIC X(050).
001100*
001200     05  PTHREQR REDEFINES PTHREQ-RECORD.
001300         06  PTHREQ-SOURCE-ID              PIC 9(09).
001400*                                DEPARTURE STATION ID
001500         06  PTHREQ-TARGET-ID              PIC 9(09).
001600*                                ARRIVAL STATION ID
001700         06  PTHREQ-REQUEST-DATE            PIC 9(08).
001800*                                YYYYMMDD REQUEST WAS KEYED
001900         06  PTHREQ-REQUEST-TIME            PIC 9(06).
002000*                                HHMMSS REQUEST WAS KEYED
002100         06  PTHREQ-TERMINAL-ID             PIC X(08).
002200*                                ORIGINATING WORKSTATION ID
002300         06  PTHREQ-STATUS-CD               PIC X(01).
002400             88  PTHREQ-PENDING             VALUE "P".
002500             88  PTHREQ-PROCESSED           VALUE "C".
002600             88  PTHREQ-REJECTED            VALUE "R".
002700*                                P=PENDING  C=COMPLETE  R=REJECTED
002800         06  FILLER                        PIC X(09).
002900*
003000*-----------------------------------------------------------------
003100* ALTERNATE VIEW - REQUEST-DATE AS DISPLAY-ALPHA FOR TRACE DUMPS -
003200* PTH092 ABOVE.
003300*-----------------------------------------------------------------
003400     05  PTHREQR2 REDEFINES PTHREQ-RECORD.
003500         06  FILLER                        PIC X(18).
003600         06  PTHREQ-REQUEST-DATE-X          PIC X(08).
003700         06  FILLER                        PIC X(24).
