000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PTHVFARE.
000500 AUTHOR.         R G DEVADASON.
000600 INSTALLATION.   PTHLIB - PATH/FARE ENGINE.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONVERT A TOTAL
001200*               TRIP DISTANCE, IN WHOLE KILOMETERS, INTO THE
001300*               WON FARE OWED FOR THAT TRIP.
001400*NOTE        :  THE TIERED TABLE BELOW IS A STOP-GAP - THE FARE-
001500*               CLASS MASTER MAINTAINED BY THE FARES SUBSYSTEM
001600*               (FARLIB) WAS NOT YET AVAILABLE TO THIS PROJECT
001700*               WHEN THIS ROUTINE WAS FIRST WRITTEN, SO THE
001800*               CONVENTIONAL METRO BASE-FARE TABLE WAS HARD-
001900*               CODED HERE INSTEAD.  DO NOT TREAT THIS TABLE AS
002000*               VERIFIED AGAINST FARLIB UNTIL AN INTERFACE IS.
002100*______________________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*======================================================================
002400* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
002500*                             - COPIED FROM TRFXGSPA SKELETON
002600*                             - <=10KM FLAT 1250 WON, <=50KM
002700*                               +100 WON PER CEILING-5KM BLOCK,
002800*                               >50KM +100 WON PER CEILING-8KM
002900*                               BLOCK.
003000*---------------------------------------------------------------------*
003100* PTH058  19/06/1999  SOHTAN  - Y2K REVIEW - NO DATE FIELDS IN
003200*                               THIS ROUTINE, NO CHANGE REQUIRED.
003300*---------------------------------------------------------------------*
003400* PTH073  08/11/2004  KCLIM   - REQ 1512 - EXTRA-UNITS MADE COMP
003500*                               TO MATCH SHOP STANDARD FOR
003600*                               WORKING COUNTERS.
003700*---------------------------------------------------------------------*
003800* PTH081  17/02/2006  SOHTAN  - REQ 1688 - ADD RUN-DATE STAMP AND
003900*                               DISPLAY REDEFINES ON THE TIER/
004000*                               UNITS COUNTERS FOR PROBLEM-DESK
004100*                               TRACE DUMPS - NO FARE LOGIC CHANGE.
004200*======================================================================
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005100         UPSI-0 IS UPSI-SWITCH-0
005200         ON STATUS IS U0-ON
005300         OFF STATUS IS U0-OFF.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM PTHVFARE **".
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-N-EXTRA-UNITS                PIC 9(03)        COMP.
006600 01  WK-C-EXTRA-UNITS-X REDEFINES WK-N-EXTRA-UNITS
006700                                      PIC X(03).
006800 01  WK-N-FARE-TIER                  PIC 9(01)        COMP.
006900 01  WK-C-FARE-TIER-X REDEFINES WK-N-FARE-TIER
007000                                      PIC X(01).
007100 01  WK-N-RUN-DATE                   PIC 9(06).
007200 01  WK-C-RUN-DATE-X REDEFINES WK-N-RUN-DATE
007300                                      PIC X(06).
007400*
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 COPY VFARE.
007900 EJECT
008000********************************************
008100 PROCEDURE DIVISION USING WK-VFARE.
008200********************************************
008300 MAIN-MODULE.
008400     ACCEPT   WK-N-RUN-DATE           FROM DATE.
008500     PERFORM A000-CALCULATE-FARE
008600        THRU A099-CALCULATE-FARE-EX.
008700     GOBACK.
008800*
008900*---------------------------------------------------------------*
009000 A000-CALCULATE-FARE.
009100*---------------------------------------------------------------*
009200     MOVE    ZERO                    TO    WK-VFARE-FARE.
009300     MOVE    ZERO                    TO    WK-N-EXTRA-UNITS.
009310     MOVE    ZERO                    TO    WK-VFARE-TIER-USED.
009320     MOVE    SPACES                  TO    WK-VFARE-MODE.
009400*
009500     IF  WK-VFARE-DISTANCE NOT > 10
009600         MOVE 1                      TO    WK-N-FARE-TIER
009700         GO TO A050-APPLY-TIER.
009800*
009900     IF  WK-VFARE-DISTANCE NOT > 50
010000         MOVE 2                      TO    WK-N-FARE-TIER
010100         GO TO A050-APPLY-TIER.
010200*
010300     MOVE    3                       TO    WK-N-FARE-TIER.
010400*
010500 A050-APPLY-TIER.
010550     MOVE    WK-N-FARE-TIER      TO    WK-VFARE-TIER-USED.
010600     IF  WK-N-FARE-TIER = 1
010700         MOVE    1250                TO    WK-VFARE-FARE
010800         GO TO A099-CALCULATE-FARE-EX.
010900*
011000     IF  WK-N-FARE-TIER = 2
011100         COMPUTE WK-N-EXTRA-UNITS =
011200             ((WK-VFARE-DISTANCE - 10) + 4) / 5
011300         COMPUTE WK-VFARE-FARE =
011400             1250 + (WK-N-EXTRA-UNITS * 100)
011500         GO TO A099-CALCULATE-FARE-EX.
011600*
011700     COMPUTE WK-N-EXTRA-UNITS =
011800         ((WK-VFARE-DISTANCE - 50) + 7) / 8.
011900     COMPUTE WK-VFARE-FARE =
012000         2050 + (WK-N-EXTRA-UNITS * 100).
012100*
012200 A099-CALCULATE-FARE-EX.
012300     EXIT.
012400*
012500******************************************************************
012600************** END OF PROGRAM SOURCE -  PTHVFARE ***************
012700******************************************************************
012800