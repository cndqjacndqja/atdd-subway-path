000100*****************************************************************
000200* I-O FORMAT: PTHSECTR FROM FILE PTHSECT OF LIBRARY PTHLIB
000300* SECTION RECORD - ONE EDGE OF THE SUBWAY LINE GRAPH
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800* PTH022  30/07/1993  KCLIM   - ADD LINE-ID, SECTIONS NO LONGER
000900*                               ASSUMED UNIQUE TO ONE LINE -
001000*                               REQ 0688
001100* PTH069  03/04/2001  RGDEV   - REQ 1201 - ADD STATUS-CD, DELETE-
001110*                               IND AND LAST-MAINTENANCE BLOCK TO
001120*                               MATCH THE STATION MASTER HEADER -
001130*                               REQ FROM THE LINE ENGINEERING
001140*                               GROUP DURING THE PTHSTN CLEAN-UP.
001150* PTH091  14/10/2008  MTANWEL - REQ 1842 - ADD DIRECTION-REVERSED
001160*                               VIEW FOR THE DOWN-TO-UP LOOKUP
001170*                               USED BY THE RETURN-TRIP REPORT.
001200*-----------------------------------------------------------------
001300 05  PTHSECT-RECORD                      PIC X(070).
001400*
001500     05  PTHSECTR REDEFINES PTHSECT-RECORD.
001600         06  PTHSECT-SECTION-ID           PIC 9(09).
001700*                                UNIQUE SECTION IDENTIFIER
001800         06  PTHSECT-LINE-ID               PIC 9(09).
001900*                                OWNING LINE IDENTIFIER
002000         06  PTHSECT-UP-STATION-ID         PIC 9(09).
002100*                                "FROM" END STATION ID
002200         06  PTHSECT-DOWN-STATION-ID       PIC 9(09).
002300*                                "TO" END STATION ID
002400         06  PTHSECT-DISTANCE              PIC 9(03).
002500*                                EDGE LENGTH, WHOLE KM, >= 1
002600         06  PTHSECT-STATUS-CD             PIC X(01).
002700             88  PTHSECT-ACTIVE            VALUE "A".
002800             88  PTHSECT-SUSPENDED         VALUE "S".
002900             88  PTHSECT-DELETED           VALUE "D".
003000*                                A=ACTIVE  S=ENGINEERING
003100*                                SUSPENSION  D=DELETED
003200         06  PTHSECT-DELETE-IND            PIC X(01).
003300             88  PTHSECT-DELETE-YES        VALUE "Y".
003400             88  PTHSECT-DELETE-NO         VALUE "N".
003500*                                PHYSICAL-DELETE PENDING FLAG -
003600*                                SET BY THE NIGHTLY PURGE JOB
003700         06  PTHSECT-LAST-MAINT-DATE       PIC 9(08).
003800*                                YYYYMMDD OF LAST UPDATE
003900         06  PTHSECT-LAST-MAINT-TIME       PIC 9(06).
004000*                                HHMMSS OF LAST UPDATE
004100         06  PTHSECT-LAST-MAINT-USER       PIC X(08).
004200*                                TSO/AS400 USER PROFILE THAT
004300*                                LAST TOUCHED THIS ROW
004400         06  FILLER                        PIC X(07).
004500*
004600*-----------------------------------------------------------------
004700* ALTERNATE VIEW - UP/DOWN STATION PAIR REVERSED, FOR THE RETURN-
004800* TRIP LOOKUP - PTH091 ABOVE.
004900*-----------------------------------------------------------------
005000     05  PTHSECTR2 REDEFINES PTHSECT-RECORD.
005100         06  FILLER                        PIC X(18).
005200         06  PTHSECT-REV-DOWN-STATION-ID    PIC 9(09).
005300         06  PTHSECT-REV-UP-STATION-ID      PIC 9(09).
005400         06  FILLER                        PIC X(34).
