000100*****************************************************************
000200* VFARE - LINKAGE INTERFACE FOR CALLED ROUTINE PTHVFARE
000300* DISTANCE-TO-FARE CONVERSION FOR THE PATH ENGINE
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
000800*                             - TIERED DISTANCE-TO-FARE CONVERSION
000900*                               FOR THE PATH ENGINE
000950* PTH071  03/04/2001  RGDEV   - REQ 1201 - ADD FARE-TIER-USED AND
000960*                               A MODE TRACE BLOCK TO MATCH THE
000970*                               VPATH/VSTN INTERFACE SHAPE - NOT
000980*                               WIRED TO ANY ERROR PATH SINCE
000990*                               THIS ROUTINE OPENS NO FILES.
001000*-----------------------------------------------------------------
001100 01  WK-VFARE.
001200     05  WK-VFARE-INPUT.
001300         10  WK-VFARE-DISTANCE         PIC 9(03).
001310         10  FILLER                    PIC X(05).
001400     05  WK-VFARE-OUTPUT.
001500         10  WK-VFARE-FARE             PIC 9(05).
001520         10  WK-VFARE-TIER-USED         PIC 9(01).
001530         10  FILLER                     PIC X(04).
001540     05  WK-VFARE-MODE                  PIC X(08).
001550     05  FILLER                         PIC X(05).
001600