000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PTHVPATH.
000500 AUTHOR.         R G DEVADASON.
000600 INSTALLATION.   PTHLIB - PATH/FARE ENGINE.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE SECTION
001200*               GRAPH FOR THE SUBWAY NETWORK AND FIND THE
001300*               SHORTEST (MINIMUM TOTAL DISTANCE) PATH BETWEEN
001400*               TWO STATIONS.  EVERY SECTION IS TREATED AS AN
001500*               UNDIRECTED EDGE - THE SECTION FILE DOES NOT
001600*               CARRY A DIRECTION INDICATOR.
001700*NOTE        :  REJECTS SOURCE-ID = TARGET-ID AND THE "NO PATH"
001800*               CASE RATHER THAN RETURN A DEGENERATE ANSWER.
001900*______________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*======================================================================
002200* PTH001  14/03/1988  RGDEV   - INITIAL VERSION
002300*                             - DIJKSTRA OVER AN IN-MEMORY NODE/
002400*                               EDGE TABLE BUILT FROM THE
002500*                               SECTION FILE - SEE TABLE SIZES
002600*                               BELOW FOR NETWORK LIMITS.
002700*---------------------------------------------------------------------*
002800* PTH045  23/05/1996  KCLIM   - REQ 1033 - RAISE MAX-NODES FROM
002900*                               100 TO 200 AND MAX-SECTIONS FROM
003000*                               200 TO 400 FOR THE EXPANDED
003100*                               NETWORK.
003200*---------------------------------------------------------------------*
003300* PTH058  19/06/1999  SOHTAN  - Y2K - WK-N-RUN-DATE EXPANDED TO
003400*                               CARRY 4-DIGIT CENTURY. TRACE
003500*                               DISPLAY ONLY, NO BUSINESS IMPACT.
003550*---------------------------------------------------------------------*
003560* PTH067  14/01/2001  RGDEV   - REQ 1201 - ADDED COPY PTHCMWS FOR
003570*                               WK-C-FILE-STATUS/WK-C-SUCCESSFUL -
003580*                               MISSING FROM ORIGINAL CUTOVER,
003590*                               FOUND DURING PTHSECT OPEN-ERROR
003600*                               TESTING ON THE QA REGION.
003610*---------------------------------------------------------------------*
003620* PTH074  02/12/2004  KCLIM   - REQ 1512 - COUNTERS ALIGNED TO
003630*                               SHOP COMP STANDARD - SEE WK-N-SUB1
003640*                               THRU WK-N-TRACE-IDX.
003650*---------------------------------------------------------------------*
003660* PTH088  25/09/2008  MTANWEL - REQ 1842 - NODE/EDGE TABLE COMMENTS
003670*                               REWORDED FOR THE NEW OPERATOR RUN
003680*                               BOOK - NO LOGIC CHANGE.
003690*---------------------------------------------------------------------*
003700* PTH102  11/06/2012  SOHTAN  - REQ 2050 - REVIEWED FOR THE PTHLIB
003710*                               CONSOLIDATION PROJECT - PROGRAM
003720*                               RETAINED AS-IS, NO CHANGE.
003722*---------------------------------------------------------------------*
003724* PTH116  09/02/2015  RGDEV   - REQ 2208 - WK-N-REV-PATH IN
003726*                               WK-C-REV-TABLE RAISED FROM 100 TO
003728*                               200 ENTRIES TO MATCH WK-C-NODE-TABLE
003730*                               (RAISED TO 200 BY PTH045 ABOVE) -
003732*                               A PATH THROUGH MORE THAN 100 OF THE
003734*                               EXPANDED NETWORK'S STATIONS WAS
003736*                               OVERRUNNING THIS TABLE IN
003738*                               D030-REVERSE-ONE-ENTRY.
003740*======================================================================
003742 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500         UPSI-0 IS UPSI-SWITCH-0
004600         ON STATUS IS U0-ON
004700         OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PTHSECT ASSIGN TO DATABASE-PTHSECT
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  PTHSECT
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PTHSECT-REC.
006300 01  WK-C-PTHSECT-REC.
006400     COPY PTHSECT.
006500*
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM PTHVPATH **".
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007210 COPY PTHCMWS.
007220*
007300 01  WK-N-RUN-DATE                   PIC 9(06).
007400 01  WK-C-RUN-DATE-X REDEFINES WK-N-RUN-DATE
007500                                      PIC X(06).
007600 01  WK-N-TOTAL-DIST-TRC              PIC 9(03)       COMP.
007700 01  WK-C-TOTAL-DIST-TRC-X REDEFINES WK-N-TOTAL-DIST-TRC
007800                                      PIC X(03).
007900 01  WK-N-MIN-DIST-TRC                PIC 9(07)       COMP.
008000 01  WK-C-MIN-DIST-TRC-X REDEFINES WK-N-MIN-DIST-TRC
008100                                      PIC X(07).
008200*
008300 01  WK-C-EOF-SW                     PIC X(01)        VALUE "N".
008400     88  WK-C-EOF                     VALUE "Y".
008500*
008600* -------------------- NODE TABLE (STATIONS SEEN) ---------------*
008700 01  WK-C-NODE-TABLE.
008800     05  WK-N-NODE-CNT                PIC 9(03)       COMP.
008900     05  WK-C-NODE             OCCURS 200 TIMES.
009000         10  WK-N-NODE-ID              PIC 9(09).
009100         10  WK-N-NODE-DIST            PIC 9(07)       COMP.
009200         10  WK-N-NODE-PREV            PIC 9(03)       COMP.
009300         10  WK-C-NODE-VISITED         PIC X(01)       VALUE "N".
009400         10  FILLER                    PIC X(03).
009500*
009600* -------------------- EDGE TABLE (SECTIONS READ) ---------------*
009700 01  WK-C-EDGE-TABLE.
009800     05  WK-N-EDGE-CNT                PIC 9(03)       COMP.
009900     05  WK-C-EDGE             OCCURS 400 TIMES.
010000         10  WK-N-EDGE-UP-IDX          PIC 9(03)       COMP.
010100         10  WK-N-EDGE-DOWN-IDX        PIC 9(03)       COMP.
010200         10  WK-N-EDGE-DIST            PIC 9(03).
010300         10  FILLER                    PIC X(03).
010400*
010500* -------------------- REVERSE-TRACE SCRATCH TABLE ---------------*
010600 01  WK-C-REV-TABLE.
010700     05  WK-N-REV-CNT                 PIC 9(03)       COMP.
010800     05  WK-N-REV-PATH         OCCURS 200 TIMES
010900                                      PIC 9(09).
011000     05  FILLER                        PIC X(05).
011100*
011200* -------------------- SUBSCRIPTS AND SCRATCH FIELDS -------------*
011300 01  WK-N-SUB1                        PIC 9(03)       COMP.
011400 01  WK-N-SUB2                        PIC 9(03)       COMP.
011500 01  WK-N-SUB3                        PIC 9(03)       COMP.
011600 01  WK-N-ITER                        PIC 9(03)       COMP.
011700 01  WK-N-LOOKUP-ID                   PIC 9(09).
011800 01  WK-N-LOOKUP-IDX                  PIC 9(03)       COMP.
011900 01  WK-C-FOUND-SW                    PIC X(01)       VALUE "N".
012000 01  WK-N-SOURCE-IDX                  PIC 9(03)       COMP.
012100 01  WK-N-TARGET-IDX                  PIC 9(03)       COMP.
012200 01  WK-N-MIN-IDX                     PIC 9(03)       COMP.
012300 01  WK-N-MIN-DIST                    PIC 9(07)       COMP.
012400 01  WK-N-NEIGHBOR-IDX                PIC 9(03)       COMP.
012500 01  WK-N-RELAX-DIST                  PIC 9(03).
012600 01  WK-N-CANDIDATE-DIST               PIC 9(07)       COMP.
012700 01  WK-N-TRACE-IDX                   PIC 9(03)       COMP.
012800*
012900*****************
013000 LINKAGE SECTION.
013100*****************
013200 COPY VPATH.
013300 EJECT
013400********************************************
013500 PROCEDURE DIVISION USING WK-C-VPATH-RECORD.
013600********************************************
013700 MAIN-MODULE.
013800     ACCEPT   WK-N-RUN-DATE           FROM DATE.
013900     MOVE     SPACES                  TO    WK-C-VPATH-ERROR-CD.
014000     PERFORM A000-PROCESS-CALLED-ROUTINE
014100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014200     GOBACK.
014300*
014400*---------------------------------------------------------------*
014500 A000-PROCESS-CALLED-ROUTINE.
014600*---------------------------------------------------------------*
014700     MOVE    ZERO                    TO    WK-C-VPATH-PATH-CNT
014800                                             WK-C-VPATH-TOTAL-DIST.
014900*
015000     IF  WK-C-VPATH-SOURCE-ID = WK-C-VPATH-TARGET-ID
015100         MOVE    "PTH0010"           TO    WK-C-VPATH-ERROR-CD
015200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015300*
015400     PERFORM B000-BUILD-GRAPH-TABLE
015500        THRU B099-BUILD-GRAPH-TABLE-EX.
015600*
015700     IF  WK-C-VPATH-ERROR-CD NOT = SPACES
015800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015900*
016000     PERFORM C000-RUN-DIJKSTRA
016100        THRU C099-RUN-DIJKSTRA-EX.
016200*
016300     IF  WK-C-VPATH-ERROR-CD NOT = SPACES
016400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016500*
016600     PERFORM D000-TRACE-PATH
016700        THRU D099-TRACE-PATH-EX.
016800*
016900 A099-PROCESS-CALLED-ROUTINE-EX.
017000     EXIT.
017100*---------------------------------------------------------------*
017200*  BUILD THE IN-MEMORY SECTION GRAPH FROM PTHSECT                *
017300*---------------------------------------------------------------*
017400 B000-BUILD-GRAPH-TABLE.
017500*---------------------------------------------------------------*
017600     OPEN INPUT PTHSECT.
017700     IF  NOT WK-C-SUCCESSFUL
017800         MOVE    "PTH0030"           TO    WK-C-VPATH-ERROR-CD
017900         MOVE    "PTHSECT"           TO    WK-C-VPATH-FILE
018000         MOVE    WK-C-FILE-STATUS    TO    WK-C-VPATH-FS
018100         GO TO B099-BUILD-GRAPH-TABLE-EX.
018200*
018300     MOVE    ZERO                    TO    WK-N-NODE-CNT
018400                                             WK-N-EDGE-CNT.
018500     MOVE    "N"                     TO    WK-C-EOF-SW.
018600*
018700     PERFORM B010-READ-ONE-SECTION
018800        UNTIL WK-C-EOF.
018900*
019000     CLOSE PTHSECT.
019100*
019200 B099-BUILD-GRAPH-TABLE-EX.
019300     EXIT.
019400*---------------------------------------------------------------*
019500 B010-READ-ONE-SECTION.
019600*---------------------------------------------------------------*
019700     READ PTHSECT
019800         AT END
019900             MOVE "Y"                TO    WK-C-EOF-SW
020000             GO TO B010-READ-ONE-SECTION-EX.
020100*
020200     ADD     1                       TO    WK-N-EDGE-CNT.
020300*
020400     MOVE    PTHSECT-UP-STATION-ID   TO    WK-N-LOOKUP-ID.
020500     PERFORM E000-FIND-OR-ADD-NODE
020600        THRU E099-FIND-OR-ADD-NODE-EX.
020700     MOVE    WK-N-LOOKUP-IDX         TO
020800             WK-N-EDGE-UP-IDX(WK-N-EDGE-CNT).
020900*
021000     MOVE    PTHSECT-DOWN-STATION-ID TO    WK-N-LOOKUP-ID.
021100     PERFORM E000-FIND-OR-ADD-NODE
021200        THRU E099-FIND-OR-ADD-NODE-EX.
021300     MOVE    WK-N-LOOKUP-IDX         TO
021400             WK-N-EDGE-DOWN-IDX(WK-N-EDGE-CNT).
021500*
021600     MOVE    PTHSECT-DISTANCE        TO
021700             WK-N-EDGE-DIST(WK-N-EDGE-CNT).
021800*
021900 B010-READ-ONE-SECTION-EX.
022000     EXIT.
022100*---------------------------------------------------------------*
022200*  FIND THE SHORTEST PATH - DIJKSTRA OVER THE                   *
022300*  NODE/EDGE TABLES BUILT ABOVE.  WEIGHT IS DISTANCE ONLY.       *
022400*---------------------------------------------------------------*
022500 C000-RUN-DIJKSTRA.
022600*---------------------------------------------------------------*
022700     MOVE    WK-C-VPATH-SOURCE-ID    TO    WK-N-LOOKUP-ID.
022800     PERFORM E000-FIND-OR-ADD-NODE
022900        THRU E099-FIND-OR-ADD-NODE-EX.
023000     MOVE    WK-N-LOOKUP-IDX         TO    WK-N-SOURCE-IDX.
023100*
023200     MOVE    WK-C-VPATH-TARGET-ID    TO    WK-N-LOOKUP-ID.
023300     PERFORM E000-FIND-OR-ADD-NODE
023400        THRU E099-FIND-OR-ADD-NODE-EX.
023500     MOVE    WK-N-LOOKUP-IDX         TO    WK-N-TARGET-IDX.
023600*
023700     MOVE    ZERO                    TO
023800             WK-N-NODE-DIST(WK-N-SOURCE-IDX).
023900*
024000     PERFORM C005-DIJKSTRA-ITERATION
024100        VARYING WK-N-ITER FROM 1 BY 1
024200        UNTIL WK-N-ITER > WK-N-NODE-CNT.
024300*
024400     IF  WK-N-NODE-DIST(WK-N-TARGET-IDX) = 9999999
024500         MOVE    "PTH0020"           TO    WK-C-VPATH-ERROR-CD
024600         GO TO C099-RUN-DIJKSTRA-EX.
024700*
024800     MOVE    WK-N-NODE-DIST(WK-N-TARGET-IDX)
024900                                      TO    WK-N-TOTAL-DIST-TRC.
025000*
025100 C099-RUN-DIJKSTRA-EX.
025200     EXIT.
025300*---------------------------------------------------------------*
025400 C005-DIJKSTRA-ITERATION.
025500*---------------------------------------------------------------*
025600     PERFORM C010-FIND-MIN-UNVISITED
025700        THRU C019-FIND-MIN-UNVISITED-EX.
025800*
025900     IF  WK-N-MIN-IDX = ZERO
026000         MOVE    WK-N-NODE-CNT        TO    WK-N-ITER
026100         GO TO C005-DIJKSTRA-ITERATION-EX.
026200*
026300     MOVE    "Y"                     TO
026400             WK-C-NODE-VISITED(WK-N-MIN-IDX).
026500*
026600     PERFORM C020-RELAX-ONE-EDGE
026700        VARYING WK-N-SUB2 FROM 1 BY 1
026800        UNTIL WK-N-SUB2 > WK-N-EDGE-CNT.
026900*
027000 C005-DIJKSTRA-ITERATION-EX.
027100     EXIT.
027200*---------------------------------------------------------------*
027300 C010-FIND-MIN-UNVISITED.
027400*---------------------------------------------------------------*
027500     MOVE    ZERO                    TO    WK-N-MIN-IDX.
027600     MOVE    9999999                 TO    WK-N-MIN-DIST.
027700*
027800     PERFORM C015-SCAN-ONE-FOR-MIN
027900        VARYING WK-N-SUB1 FROM 1 BY 1
028000        UNTIL WK-N-SUB1 > WK-N-NODE-CNT.
028100*
028200 C019-FIND-MIN-UNVISITED-EX.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 C015-SCAN-ONE-FOR-MIN.
028600*---------------------------------------------------------------*
028700     IF  WK-C-NODE-VISITED(WK-N-SUB1) = "N"
028800         IF  WK-N-NODE-DIST(WK-N-SUB1) < WK-N-MIN-DIST
028900             MOVE    WK-N-NODE-DIST(WK-N-SUB1) TO WK-N-MIN-DIST
029000             MOVE    WK-N-SUB1        TO    WK-N-MIN-IDX.
029100*---------------------------------------------------------------*
029200 C020-RELAX-ONE-EDGE.
029300*---------------------------------------------------------------*
029400     MOVE    ZERO                    TO    WK-N-NEIGHBOR-IDX.
029500*
029600     IF  WK-N-EDGE-UP-IDX(WK-N-SUB2) = WK-N-MIN-IDX
029700         MOVE    WK-N-EDGE-DOWN-IDX(WK-N-SUB2)
029800                                      TO    WK-N-NEIGHBOR-IDX
029900     ELSE
030000         IF  WK-N-EDGE-DOWN-IDX(WK-N-SUB2) = WK-N-MIN-IDX
030100             MOVE    WK-N-EDGE-UP-IDX(WK-N-SUB2)
030200                                      TO    WK-N-NEIGHBOR-IDX.
030300*
030400     IF  WK-N-NEIGHBOR-IDX = ZERO
030500         GO TO C020-RELAX-ONE-EDGE-EX.
030600*
030700     IF  WK-C-NODE-VISITED(WK-N-NEIGHBOR-IDX) = "Y"
030800         GO TO C020-RELAX-ONE-EDGE-EX.
030900*
031000     MOVE    WK-N-EDGE-DIST(WK-N-SUB2) TO WK-N-RELAX-DIST.
031100     COMPUTE WK-N-CANDIDATE-DIST = WK-N-NODE-DIST(WK-N-MIN-IDX)
031200                                  + WK-N-RELAX-DIST.
031300*
031400     IF  WK-N-CANDIDATE-DIST < WK-N-NODE-DIST(WK-N-NEIGHBOR-IDX)
031500         MOVE    WK-N-CANDIDATE-DIST  TO
031600                 WK-N-NODE-DIST(WK-N-NEIGHBOR-IDX)
031700         MOVE    WK-N-MIN-IDX         TO
031800                 WK-N-NODE-PREV(WK-N-NEIGHBOR-IDX).
031900*
032000 C020-RELAX-ONE-EDGE-EX.
032100     EXIT.
032200*---------------------------------------------------------------*
032300*  TRACE PATH BACK TO SOURCE - BUILDS FORWARD STATION-ID LIST    *
032400*---------------------------------------------------------------*
032500 D000-TRACE-PATH.
032600*---------------------------------------------------------------*
032700     MOVE    ZERO                    TO    WK-N-REV-CNT.
032800     MOVE    WK-N-TARGET-IDX         TO    WK-N-TRACE-IDX.
032900*
033000     PERFORM D010-TRACE-ONE-STEP
033100        UNTIL WK-N-TRACE-IDX = ZERO.
033200*
033300     PERFORM D030-REVERSE-ONE-ENTRY
033400        VARYING WK-N-SUB1 FROM 1 BY 1
033500        UNTIL WK-N-SUB1 > WK-N-REV-CNT.
033600*
033700     MOVE    WK-N-REV-CNT            TO    WK-C-VPATH-PATH-CNT.
033800     MOVE    WK-N-TOTAL-DIST-TRC     TO    WK-C-VPATH-TOTAL-DIST.
033810     MOVE    WK-N-NODE-CNT           TO    WK-C-VPATH-NODE-CNT.
033820     MOVE    WK-N-EDGE-CNT           TO    WK-C-VPATH-EDGE-CNT.
033900*
034000 D099-TRACE-PATH-EX.
034100     EXIT.
034200*---------------------------------------------------------------*
034300 D010-TRACE-ONE-STEP.
034400*---------------------------------------------------------------*
034500     ADD     1                       TO    WK-N-REV-CNT.
034600     MOVE    WK-N-NODE-ID(WK-N-TRACE-IDX)
034700                                      TO    WK-N-REV-PATH(WK-N-REV-CNT).
034800     MOVE    WK-N-NODE-PREV(WK-N-TRACE-IDX) TO WK-N-TRACE-IDX.
034900*---------------------------------------------------------------*
035000 D030-REVERSE-ONE-ENTRY.
035100*---------------------------------------------------------------*
035200     COMPUTE WK-N-SUB3 = (WK-N-REV-CNT - WK-N-SUB1) + 1.
035300     MOVE    WK-N-REV-PATH(WK-N-SUB3) TO
035400             WK-C-VPATH-PATH-ID(WK-N-SUB1).
035500*---------------------------------------------------------------*
035600*  FIND-OR-ADD A STATION ID IN THE NODE TABLE - SHARED BY THE    *
035700*  GRAPH BUILD STEP AND THE DIJKSTRA SOURCE/TARGET LOOKUP.       *
035800*---------------------------------------------------------------*
035900 E000-FIND-OR-ADD-NODE.
036000*---------------------------------------------------------------*
036100     MOVE    "N"                     TO    WK-C-FOUND-SW.
036200*
036300     PERFORM E010-SCAN-ONE-NODE
036400        VARYING WK-N-SUB1 FROM 1 BY 1
036500        UNTIL WK-N-SUB1 > WK-N-NODE-CNT
036600        OR WK-C-FOUND-SW = "Y".
036700*
036800     IF  WK-C-FOUND-SW = "Y"
036900         GO TO E099-FIND-OR-ADD-NODE-EX.
037000*
037100     ADD     1                       TO    WK-N-NODE-CNT.
037200     MOVE    WK-N-LOOKUP-ID          TO
037300             WK-N-NODE-ID(WK-N-NODE-CNT).
037400     MOVE    9999999                 TO
037500             WK-N-NODE-DIST(WK-N-NODE-CNT).
037600     MOVE    ZERO                    TO
037700             WK-N-NODE-PREV(WK-N-NODE-CNT).
037800     MOVE    "N"                     TO
037900             WK-C-NODE-VISITED(WK-N-NODE-CNT).
038000     MOVE    WK-N-NODE-CNT           TO    WK-N-LOOKUP-IDX.
038100*
038200 E099-FIND-OR-ADD-NODE-EX.
038300     EXIT.
038400*---------------------------------------------------------------*
038500 E010-SCAN-ONE-NODE.
038600*---------------------------------------------------------------*
038700     IF  WK-N-NODE-ID(WK-N-SUB1) = WK-N-LOOKUP-ID
038800         MOVE    WK-N-SUB1            TO    WK-N-LOOKUP-IDX
038900         MOVE    "Y"                  TO    WK-C-FOUND-SW.
039000*
039100******************************************************************
039200************** END OF PROGRAM SOURCE -  PTHVPATH ***************
039300******************************************************************
039400